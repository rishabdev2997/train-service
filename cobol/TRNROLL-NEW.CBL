000100*****************************************************************
000200* Title..........: TRNROLL-NEW - Train Timetable Roll-Forward
000300*                  And Cleanup.
000400* Programmer.....: R. Halversen
000500* Date...........: 03/12/1987
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     TRNROLL-NEW.
000900 AUTHOR.         R. HALVERSEN.
001000 INSTALLATION.   RAIL DATA CENTER - NORTHEAST DIVISION.
001100 DATE-WRITTEN.   03/12/1987.
001200 DATE-COMPILED.
001300 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
001400*REMARKS AND MODIFICATIONS.
001500**********************************************************
001600* REMARKS:
001700* NIGHTLY/INTRADAY MAINTENANCE OF THE TRAIN TIMETABLE MASTER,
001800* TRNMSTI/TRNMSTO.  FOR THE FIXED NETWORK OF 20 CITIES THIS
001900* JOB GUARANTEES EXACTLY ONE SCHEDULED RUN PER ORDERED CITY
002000* PAIR PER CALENDAR DAY FOR THE NEXT 30 DAYS, AND PURGES ANY
002100* RUN DATED YESTERDAY OR EARLIER.  THE JOB DOES NOT PRODUCE A
002200* PRINTED REPORT -- ITS ENTIRE OUTPUT IS THE REWRITTEN MASTER.
002300*
002400**********************************************************
002500*  MODIFICATION HISTORY:
002600*
002700*   MODIFIED: 03/12/1987
002800*   PROGRAMMER: R. Halversen
002900*   MODIFICATION: RH1. Initial version.  Builds the 380 city
003000*                 pair templates from the fixed 20-city table,
003100*                 purges stale runs, then ensures each of the
003200*                 next 30 days has every template train number.
003300*
003400*   MODIFIED: 09/02/1989
003500*   PROGRAMMER: R. Halversen
003600*   MODIFICATION: RH2. Raised in-core master table ceiling from
003700*                 4000 to 11400 rows -- see TRNTBL remarks.
003800*
003900*   MODIFIED: 11/18/1998
004000*   PROGRAMMER: S. Patel
004100*   MODIFICATION: SP1. YEAR 2000 REMEDIATION.  TRN-DEP-DATE
004200*                 WIDENED TO 8-BYTE CCYYMMDD ON THE MASTER
004300*                 RECORD (SEE TRNMST).  ADDED THE CENTURY-
004400*                 WINDOW LOGIC IN 0185-WINDOW-CENTURY SINCE
004500*                 ACCEPT FROM DATE STILL ONLY RETURNS A
004600*                 2-DIGIT YEAR ON THIS COMPILER.
004700*
004800*   MODIFIED: 07/14/2001
004900*   PROGRAMMER: D. Fenn
005000*   MODIFICATION: DF1. Job was skipping the purge pass on days
005100*                 the operator restarted it after a JCL abend;
005200*                 purge now always runs before the ensure loop
005300*                 regardless of restart, per the business rule.
005400*
005500*   MODIFIED:
005600*   PROGRAMMER:
005700*   MODIFICATION:
005800*
005900**********************************************************
006000 EJECT
006100**********************
006200 ENVIRONMENT DIVISION.
006300**********************
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.  TI-990.
006600 OBJECT-COMPUTER.  TI-990.
006700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
006800                   UPSI-0 IS TRNROLL-TEST-SWITCH.
006900*RH1  UPSI-0 IS RESERVED FOR A FUTURE TEST-MODE BYPASS OF THE
007000*RH1  WRITE-NEW-MASTER STEP -- NOT USED AT THIS TIME.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300 COPY TRNISEL.
007400 COPY TRNOSEL.
007500*
007600 DATA DIVISION.
007700***************
007800 FILE SECTION.
007900**************
008000 FD  TRNMSTI
008100     LABEL RECORDS ARE STANDARD
008200     RECORDING MODE IS F
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS TRN-MASTER-REC-I.
008500 01  TRN-MASTER-REC-I.
008600     COPY TRNMST.
008700*
008800 FD  TRNMSTO
008900     LABEL RECORDS ARE STANDARD
009000     RECORDING MODE IS F
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS TRN-MASTER-REC-O.
009300 01  TRN-MASTER-REC-O.
009400     COPY TRNMST.
009500*
009600 WORKING-STORAGE SECTION.
009700*************************
009800 01  WS-COMMON-WORK-AREA.
009900     COPY TRNTBL.
010000*
010100* ------------ FIXED 20-CITY NETWORK, RH1 03/12/1987 ------------
010200 01  WS-CITY-CONSTANTS.
010300     05  FILLER              PIC X(20) VALUE "MUMBAI".
010400     05  FILLER              PIC X(20) VALUE "DELHI".
010500     05  FILLER              PIC X(20) VALUE "BANGALORE".
010600     05  FILLER              PIC X(20) VALUE "CHENNAI".
010700     05  FILLER              PIC X(20) VALUE "KOLKATA".
010800     05  FILLER              PIC X(20) VALUE "HYDERABAD".
010900     05  FILLER              PIC X(20) VALUE "AHMEDABAD".
011000     05  FILLER              PIC X(20) VALUE "PUNE".
011100     05  FILLER              PIC X(20) VALUE "JAIPUR".
011200     05  FILLER              PIC X(20) VALUE "LUCKNOW".
011300     05  FILLER              PIC X(20) VALUE "NAGPUR".
011400     05  FILLER              PIC X(20) VALUE "SURAT".
011500     05  FILLER              PIC X(20) VALUE "KANPUR".
011600     05  FILLER              PIC X(20) VALUE "INDORE".
011700     05  FILLER              PIC X(20) VALUE "THANE".
011800     05  FILLER              PIC X(20) VALUE "BHOPAL".
011900     05  FILLER              PIC X(20) VALUE "VISAKHAPATNAM".
012000     05  FILLER              PIC X(20) VALUE "PATNA".
012100     05  FILLER              PIC X(20) VALUE "VADODARA".
012200     05  FILLER              PIC X(20) VALUE "GHAZIABAD".
012300 01  WS-CITY-TABLE REDEFINES WS-CITY-CONSTANTS.
012400     05  WS-CITY-NAME        OCCURS 20 TIMES PIC X(20).
012500*
012600* ------------ 380 CITY-PAIR TEMPLATES, BUILT FRESH EACH RUN ----
012700 01  WS-TEMPLATE-TABLE.
012800     05  WS-TEMPLATE-ENTRY   OCCURS 380 TIMES INDEXED BY TPL-IDX.
012900         10  TPL-TRAIN-NUMBER    PIC 9(05).
013000         10  TPL-SOURCE          PIC X(20).
013100         10  TPL-DESTINATION     PIC X(20).
013200         10  TPL-DEP-TIME        PIC X(05).
013300         10  TPL-ARR-TIME        PIC X(05).
013400         10  TPL-SEATS           PIC 9(04).
013500*
013600* ------- "USED SOMEWHERE"/"USED ON THIS DATE" MARKER TABLES ----
013700* ONE FLAG PER TEMPLATE, DIRECT-ADDRESSED BY (TRAIN NUMBER
013800* - 13000 + 1) SO NO SEPARATE KEY LOOKUP IS NEEDED.
013900 01  WS-EXISTING-FLAGS.
014000     05  WS-EXISTING-FLAG    OCCURS 380 TIMES PIC X VALUE "N".
014100         88  EXISTING-FLAG-ON        VALUE "Y".
014200 01  WS-DATE-FLAGS.
014300     05  WS-DATE-FLAG        OCCURS 380 TIMES PIC X VALUE "N".
014400         88  DATE-FLAG-ON            VALUE "Y".
014500*
014600* ------------------- DAY-ARITHMETIC WORK AREAS ------------------
014700*SP1  NO INTRINSIC FUNCTIONS ARE USED ON THIS SYSTEM.  DATES ARE
014800*SP1  ADVANCED ONE CALENDAR DAY AT A TIME AGAINST THIS TABLE.
014900 01  WS-DIM-CONSTANTS.
015000     05  FILLER              PIC 9(02) VALUE 31.
015100     05  FILLER              PIC 9(02) VALUE 28.
015200     05  FILLER              PIC 9(02) VALUE 31.
015300     05  FILLER              PIC 9(02) VALUE 30.
015400     05  FILLER              PIC 9(02) VALUE 31.
015500     05  FILLER              PIC 9(02) VALUE 30.
015600     05  FILLER              PIC 9(02) VALUE 31.
015700     05  FILLER              PIC 9(02) VALUE 31.
015800     05  FILLER              PIC 9(02) VALUE 30.
015900     05  FILLER              PIC 9(02) VALUE 31.
016000     05  FILLER              PIC 9(02) VALUE 30.
016100     05  FILLER              PIC 9(02) VALUE 31.
016200 01  WS-DIM-TABLE REDEFINES WS-DIM-CONSTANTS.
016300     05  WS-DIM              OCCURS 12 TIMES PIC 9(02).
016400*
016500 01  WS-TODAY-RAW.
016600     05  WS-TODAY-RAW-YY     PIC 9(02).
016700     05  WS-TODAY-RAW-MM     PIC 9(02).
016800     05  WS-TODAY-RAW-DD     PIC 9(02).
016900 01  WS-RUN-TIME             PIC 9(08).
017000 01  WS-CENTURY              PIC 9(02) VALUE ZERO.                SP1     
017100*
017200 01  WS-TODAY-DATE.
017300     05  WS-TODAY-CCYY       PIC 9(04).
017400     05  WS-TODAY-MM         PIC 9(02).
017500     05  WS-TODAY-DD         PIC 9(02).
017600 01  WS-TODAY-DATE-N REDEFINES WS-TODAY-DATE PIC 9(08).
017700*
017800 01  WS-CUTOFF-DATE.
017900     05  WS-CUTOFF-CCYY      PIC 9(04).
018000     05  WS-CUTOFF-MM        PIC 9(02).
018100     05  WS-CUTOFF-DD        PIC 9(02).
018200 01  WS-CUTOFF-DATE-N REDEFINES WS-CUTOFF-DATE PIC 9(08).
018300*
018400 01  WS-TARGET-DATE.
018500     05  WS-TARGET-CCYY      PIC 9(04).
018600     05  WS-TARGET-MM        PIC 9(02).
018700     05  WS-TARGET-DD        PIC 9(02).
018800 01  WS-TARGET-DATE-N REDEFINES WS-TARGET-DATE PIC 9(08).
018900*
019000 01  WS-CALC-DATE.
019100     05  WS-CALC-CCYY        PIC 9(04).
019200     05  WS-CALC-MM          PIC 9(02).
019300     05  WS-CALC-DD          PIC 9(02).
019400 01  WS-CALC-DATE-N REDEFINES WS-CALC-DATE PIC 9(08).
019500*
019600 01  WS-CALC-HHMM.
019700     05  WS-CALC-HHMM-HH     PIC X(02).
019800     05  WS-CALC-HHMM-COLON  PIC X     VALUE ":".
019900     05  WS-CALC-HHMM-MI     PIC X(02).
020000*
020100 01  WS-LEAP-SWITCH          PIC X     VALUE "N".
020200     88  LEAP-YEAR-ON                  VALUE "Y".
020300     88  LEAP-YEAR-OFF                 VALUE "N".
020400*
020500 01  WS-BUILD-TRAIN-ID       PIC X(36).
020600*
020700* ------------------------ STANDALONE COUNTERS -------------------
020800 77  WS-READ-COUNT           PIC S9(05) COMP VALUE ZERO.
020900 77  WS-PURGE-COUNT          PIC S9(05) COMP VALUE ZERO.
021000 77  WS-INSERT-COUNT         PIC S9(05) COMP VALUE ZERO.
021100 77  WS-WRITE-COUNT          PIC S9(05) COMP VALUE ZERO.
021200 77  WS-KEEP-COUNT           PIC S9(08) COMP VALUE ZERO.
021300 77  WS-FLAG-IDX             PIC S9(04) COMP VALUE ZERO.
021400 77  WS-DAY-OFFSET           PIC S9(04) COMP VALUE ZERO.
021500 77  WS-SRC-IDX              PIC S9(04) COMP VALUE ZERO.
021600 77  WS-DST-IDX              PIC S9(04) COMP VALUE ZERO.
021700 77  WS-TPL-SEQ              PIC S9(04) COMP VALUE ZERO.
021800 77  WS-TRAIN-SEQ            PIC S9(08) COMP VALUE ZERO.
021900 77  WS-DEP-MINUTES          PIC S9(04) COMP VALUE ZERO.
022000 77  WS-DEP-MINUTES-MOD      PIC S9(04) COMP VALUE ZERO.
022100 77  WS-ARR-MINUTES          PIC S9(04) COMP VALUE ZERO.
022200 77  WS-ARR-MINUTES-MOD      PIC S9(04) COMP VALUE ZERO.
022300 77  WS-CALC-MINUTES         PIC S9(04) COMP VALUE ZERO.
022400 77  WS-CALC-HH              PIC 9(02)  COMP VALUE ZERO.
022500 77  WS-CALC-MI              PIC 9(02)  COMP VALUE ZERO.
022600 77  WS-CALC-HH-D            PIC 9(02)       VALUE ZERO.
022700 77  WS-CALC-MI-D            PIC 9(02)       VALUE ZERO.
022800 77  WS-MONTH-LIMIT          PIC 9(02)  COMP VALUE ZERO.
022900 77  WS-DIV-RESULT           PIC S9(08) COMP VALUE ZERO.
023000 77  WS-DIV-REM              PIC S9(04) COMP VALUE ZERO.
023100*
023200 EJECT
023300***************************
023400 PROCEDURE DIVISION.
023500***************************
023600*----------------------------------------------------------------*
023700*RH1  MAIN LINE.  LOAD THE OLD MASTER, WORK OUT TODAY/CUTOFF,
023800*RH1  PURGE, BUILD THE TEMPLATES, RUN THE 30-DAY ENSURE LOOP,
023900*RH1  THEN WRITE THE NEW MASTER AND DISPLAY THE JOB COUNTS.
024000*----------------------------------------------------------------*
024100 0100-MAIN-CONTROL.
024200     PERFORM 0150-OPEN-FILES     THRU 0150-OPEN-FILES-EX.
024300     PERFORM 0160-LOAD-MASTER-TABLE
024400        THRU 0160-LOAD-MASTER-TABLE-EX
024500        UNTIL TRNI-AT-END.
024600     PERFORM 0170-CLOSE-INPUT    THRU 0170-CLOSE-INPUT-EX.
024700     PERFORM 0180-COMPUTE-TODAY  THRU 0180-COMPUTE-TODAY-EX.
024800*DF1  PURGE ALWAYS RUNS BEFORE THE ENSURE LOOP, RESTART OR NOT.   DF1     
024900     PERFORM 0190-COMPUTE-CUTOFF THRU 0190-COMPUTE-CUTOFF-EX.     DF1     
025000     PERFORM 0300-PURGE-STALE-RUNS                                DF1     
025100        THRU 0300-PURGE-STALE-RUNS-EX.                            DF1     
025200     PERFORM 0350-BUILD-EXISTING-FLAGS
025300        THRU 0350-BUILD-EXISTING-FLAGS-EX.
025400     PERFORM 0200-BUILD-CITY-PAIRS
025500        THRU 0200-BUILD-CITY-PAIRS-EX.
025600     PERFORM 0400-ENSURE-TRAINS-FOR-DATE
025700        THRU 0400-ENSURE-TRAINS-FOR-DATE-EX
025800        VARYING WS-DAY-OFFSET FROM ZERO BY 1
025900        UNTIL WS-DAY-OFFSET > 29.
026000     PERFORM 0500-WRITE-NEW-MASTER
026100        THRU 0500-WRITE-NEW-MASTER-EX.
026200     PERFORM 0600-CLOSE-AND-REPORT
026300        THRU 0600-CLOSE-AND-REPORT-EX.
026400     STOP RUN.
026500*
026600*----------------------------------------------------------------*
026700 0150-OPEN-FILES.
026800*----------------------------------------------------------------*
026900     OPEN INPUT TRNMSTI.
027000     IF NOT TRNI-SUCCESSFUL
027100        DISPLAY "TRNROLL-NEW - OPEN ERROR ON TRNMSTI"
027200        DISPLAY "FILE STATUS IS " TRNI-FILE-STATUS
027300        STOP RUN.
027400 0150-OPEN-FILES-EX.
027500     EXIT.
027600*
027700*----------------------------------------------------------------*
027800 0160-LOAD-MASTER-TABLE.
027900*RH1  READS THE ENTIRE OLD MASTER INTO WS-MASTER-ENTRY.  ALL
028000*RH1  "DOES IT EXIST" CHECKS BELOW ARE MADE AGAINST THIS TABLE,
028100*RH1  NOT AGAINST THE FILE -- TRNMSTI HAS NO KEYED ACCESS.
028200*----------------------------------------------------------------*
028300     READ TRNMSTI
028400         AT END
028500            SET TRNI-AT-END TO TRUE
028600            GO TO 0160-LOAD-MASTER-TABLE-EX.
028700     ADD 1 TO WS-MASTER-COUNT.
028800     ADD 1 TO WS-READ-COUNT.
028900     MOVE TRN-TRAIN-ID   OF TRN-MASTER-REC-I
029000                       TO MST-TRAIN-ID   (WS-MASTER-COUNT).
029100     MOVE TRN-TRAIN-NUMBER OF TRN-MASTER-REC-I
029200                       TO MST-TRAIN-NUMBER (WS-MASTER-COUNT).
029300     MOVE TRN-SOURCE OF TRN-MASTER-REC-I
029400                       TO MST-SOURCE (WS-MASTER-COUNT).
029500     MOVE TRN-DESTINATION OF TRN-MASTER-REC-I
029600                       TO MST-DESTINATION (WS-MASTER-COUNT).
029700     MOVE TRN-DEP-DATE OF TRN-MASTER-REC-I
029800                       TO MST-DEP-DATE (WS-MASTER-COUNT).
029900     MOVE TRN-DEP-TIME OF TRN-MASTER-REC-I
030000                       TO MST-DEP-TIME (WS-MASTER-COUNT).
030100     MOVE TRN-ARR-TIME OF TRN-MASTER-REC-I
030200                       TO MST-ARR-TIME (WS-MASTER-COUNT).
030300     MOVE TRN-SEATS OF TRN-MASTER-REC-I
030400                       TO MST-SEATS (WS-MASTER-COUNT).
030500 0160-LOAD-MASTER-TABLE-EX.
030600     EXIT.
030700*
030800*----------------------------------------------------------------*
030900 0170-CLOSE-INPUT.
031000*----------------------------------------------------------------*
031100     CLOSE TRNMSTI.
031200 0170-CLOSE-INPUT-EX.
031300     EXIT.
031400*
031500*----------------------------------------------------------------*
031600 0180-COMPUTE-TODAY.
031700*----------------------------------------------------------------*
031800     ACCEPT WS-TODAY-RAW FROM DATE.
031900     ACCEPT WS-RUN-TIME  FROM TIME.
032000     PERFORM 0185-WINDOW-CENTURY THRU 0185-WINDOW-CENTURY-EX.     SP1     
032100 0180-COMPUTE-TODAY-EX.
032200     EXIT.
032300*
032400*----------------------------------------------------------------*
032500 0185-WINDOW-CENTURY.                                             SP1     
032600*SP1  YEAR 2000 REMEDIATION, 11/18/1998.  ACCEPT FROM DATE ONLY
032700*SP1  RETURNS A 2-DIGIT YEAR ON THIS COMPILER, SO THE CENTURY IS
032800*SP1  WINDOWED HERE RATHER THAN STORED SHORT ON THE MASTER.
032900*----------------------------------------------------------------*
033000     IF WS-TODAY-RAW-YY < 80
033100        MOVE 20 TO WS-CENTURY                                     SP1     
033200     ELSE
033300        MOVE 19 TO WS-CENTURY.                                    SP1     
033400     COMPUTE WS-TODAY-CCYY = (WS-CENTURY * 100) + WS-TODAY-RAW-YY.  SP1
033500     MOVE WS-TODAY-RAW-MM TO WS-TODAY-MM.
033600     MOVE WS-TODAY-RAW-DD TO WS-TODAY-DD.
033700 0185-WINDOW-CENTURY-EX.                                          SP1     
033800     EXIT.
033900*
034000*----------------------------------------------------------------*
034100 0190-COMPUTE-CUTOFF.
034200*RH1  CUTOFF IS ALWAYS "YESTERDAY" -- TODAY MINUS ONE DAY.
034300*----------------------------------------------------------------*
034400     MOVE WS-TODAY-CCYY TO WS-CALC-CCYY.
034500     MOVE WS-TODAY-MM   TO WS-CALC-MM.
034600     MOVE WS-TODAY-DD   TO WS-CALC-DD.
034700     PERFORM 0950-SUBTRACT-ONE-DAY THRU 0950-SUBTRACT-ONE-DAY-EX.
034800     MOVE WS-CALC-CCYY TO WS-CUTOFF-CCYY.
034900     MOVE WS-CALC-MM   TO WS-CUTOFF-MM.
035000     MOVE WS-CALC-DD   TO WS-CUTOFF-DD.
035100 0190-COMPUTE-CUTOFF-EX.
035200     EXIT.
035300*
035400*----------------------------------------------------------------*
035500 0200-BUILD-CITY-PAIRS.
035600*RH1  DERIVES THE 380 CITY-PAIR TEMPLATES.  OUTER LOOP IS THE
035700*RH1  SOURCE CITY, INNER LOOP THE DESTINATION, IN FIXED TABLE
035800*RH1  ORDER -- SAME-CITY PAIRS ARE SKIPPED, NOT COUNTED.
035900*----------------------------------------------------------------*
036000     MOVE ZERO TO WS-TPL-SEQ.
036100     PERFORM 0210-BUILD-CITY-PAIRS-OUTER
036200        THRU 0210-BUILD-CITY-PAIRS-OUTER-EX
036300        VARYING WS-SRC-IDX FROM 1 BY 1 UNTIL WS-SRC-IDX > 20.
036400 0200-BUILD-CITY-PAIRS-EX.
036500     EXIT.
036600*
036700*----------------------------------------------------------------*
036800 0210-BUILD-CITY-PAIRS-OUTER.
036900*----------------------------------------------------------------*
037000     PERFORM 0220-BUILD-CITY-PAIRS-INNER
037100        THRU 0220-BUILD-CITY-PAIRS-INNER-EX
037200        VARYING WS-DST-IDX FROM 1 BY 1 UNTIL WS-DST-IDX > 20.
037300 0210-BUILD-CITY-PAIRS-OUTER-EX.
037400     EXIT.
037500*
037600*----------------------------------------------------------------*
037700 0220-BUILD-CITY-PAIRS-INNER.
037800*----------------------------------------------------------------*
037900     IF WS-SRC-IDX NOT = WS-DST-IDX
038000        ADD 1 TO WS-TPL-SEQ
038100        PERFORM 0230-STORE-TEMPLATE THRU 0230-STORE-TEMPLATE-EX.
038200 0220-BUILD-CITY-PAIRS-INNER-EX.
038300     EXIT.
038400*
038500*----------------------------------------------------------------*
038600 0230-STORE-TEMPLATE.
038700*RH1  TRAIN NUMBER = 13000 + (0-BASED SEQUENCE).  DEPARTURE TIME
038800*RH1  = 06:00 + 4 MINUTES PER TEMPLATE, WRAPPING AT 24:00.
038900*RH1  ARRIVAL TIME = DEPARTURE + 210 MINUTES, SAME WRAP RULE.
039000*----------------------------------------------------------------*
039100     SET TPL-IDX TO WS-TPL-SEQ.
039200     COMPUTE TPL-TRAIN-NUMBER (TPL-IDX) = 13000 + WS-TPL-SEQ - 1.
039300     MOVE WS-CITY-NAME (WS-SRC-IDX) TO TPL-SOURCE (TPL-IDX).
039400     MOVE WS-CITY-NAME (WS-DST-IDX) TO TPL-DESTINATION (TPL-IDX).
039500     COMPUTE WS-DEP-MINUTES = 360 + (4 * (WS-TPL-SEQ - 1)).
039600     DIVIDE WS-DEP-MINUTES BY 1440
039700        GIVING WS-DIV-RESULT REMAINDER WS-DEP-MINUTES-MOD.
039800     MOVE WS-DEP-MINUTES-MOD TO WS-CALC-MINUTES.
039900     PERFORM 0240-MINUTES-TO-HHMM THRU 0240-MINUTES-TO-HHMM-EX.
040000     MOVE WS-CALC-HHMM TO TPL-DEP-TIME (TPL-IDX).
040100     COMPUTE WS-ARR-MINUTES = WS-DEP-MINUTES-MOD + 210.
040200     DIVIDE WS-ARR-MINUTES BY 1440
040300        GIVING WS-DIV-RESULT REMAINDER WS-ARR-MINUTES-MOD.
040400     MOVE WS-ARR-MINUTES-MOD TO WS-CALC-MINUTES.
040500     PERFORM 0240-MINUTES-TO-HHMM THRU 0240-MINUTES-TO-HHMM-EX.
040600     MOVE WS-CALC-HHMM TO TPL-ARR-TIME (TPL-IDX).
040700     MOVE 320 TO TPL-SEATS (TPL-IDX).
040800 0230-STORE-TEMPLATE-EX.
040900     EXIT.
041000*
041100*----------------------------------------------------------------*
041200 0240-MINUTES-TO-HHMM.
041300*RH1  CONVERTS WS-CALC-MINUTES (0-1439) TO A 5-BYTE HH:MM VIEW.
041400*----------------------------------------------------------------*
041500     DIVIDE WS-CALC-MINUTES BY 60
041600        GIVING WS-CALC-HH REMAINDER WS-CALC-MI.
041700     MOVE WS-CALC-HH TO WS-CALC-HH-D.
041800     MOVE WS-CALC-MI TO WS-CALC-MI-D.
041900     MOVE WS-CALC-HH-D TO WS-CALC-HHMM-HH.
042000     MOVE WS-CALC-MI-D TO WS-CALC-HHMM-MI.
042100 0240-MINUTES-TO-HHMM-EX.
042200     EXIT.
042300*
042400*----------------------------------------------------------------*
042500 0300-PURGE-STALE-RUNS.
042600*RH1  DROPS EVERY ROW DATED ON OR BEFORE THE CUTOFF DATE.  THE
042700*RH1  TABLE IS COMPACTED IN PLACE -- NO SEPARATE SCRATCH TABLE.
042800*----------------------------------------------------------------*
042900     MOVE ZERO TO WS-KEEP-COUNT.
043000     PERFORM 0310-PURGE-SCAN THRU 0310-PURGE-SCAN-EX
043100        VARYING MST-IDX FROM 1 BY 1
043200        UNTIL MST-IDX > WS-MASTER-COUNT.
043300     COMPUTE WS-PURGE-COUNT = WS-MASTER-COUNT - WS-KEEP-COUNT.
043400     MOVE WS-KEEP-COUNT TO WS-MASTER-COUNT.
043500 0300-PURGE-STALE-RUNS-EX.
043600     EXIT.
043700*
043800*----------------------------------------------------------------*
043900 0310-PURGE-SCAN.
044000*----------------------------------------------------------------*
044100     IF MST-DEP-DATE (MST-IDX) > WS-CUTOFF-DATE-N
044200        ADD 1 TO WS-KEEP-COUNT
044300        IF WS-KEEP-COUNT NOT = MST-IDX
044400           MOVE WS-MASTER-ENTRY (MST-IDX)
044500             TO WS-MASTER-ENTRY (WS-KEEP-COUNT).
044600 0310-PURGE-SCAN-EX.
044700     EXIT.
044800*
044900*----------------------------------------------------------------*
045000 0350-BUILD-EXISTING-FLAGS.
045100*RH1  ONE PASS OVER WHATEVER SURVIVED THE PURGE MARKS EVERY
045200*RH1  TRAIN NUMBER ALREADY IN USE ON ANY DATE.  BUILT ONCE --
045300*RH1  THE ENSURE-TRAINS LOOP BELOW KEEPS IT CURRENT ITSELF.
045400*----------------------------------------------------------------*
045500     IF WS-MASTER-COUNT > ZERO
045600        PERFORM 0360-MARK-EXISTING THRU 0360-MARK-EXISTING-EX
045700           VARYING MST-IDX FROM 1 BY 1
045800           UNTIL MST-IDX > WS-MASTER-COUNT.
045900 0350-BUILD-EXISTING-FLAGS-EX.
046000     EXIT.
046100*
046200*----------------------------------------------------------------*
046300 0360-MARK-EXISTING.
046400*----------------------------------------------------------------*
046500     COMPUTE WS-FLAG-IDX = MST-TRAIN-NUMBER (MST-IDX) - 13000 + 1.
046600     IF WS-FLAG-IDX > ZERO AND WS-FLAG-IDX < 381
046700        SET EXISTING-FLAG-ON (WS-FLAG-IDX) TO TRUE.
046800 0360-MARK-EXISTING-EX.
046900     EXIT.
047000*
047100*----------------------------------------------------------------*
047200 0400-ENSURE-TRAINS-FOR-DATE.
047300*RH1  PER-DATE PASS.  COMPUTES THE TARGET DATE, REBUILDS THE
047400*RH1  DATE-FLAGS FOR THAT DATE, THEN WALKS THE 380 TEMPLATES IN
047500*RH1  ORDER INSERTING WHATEVER IS MISSING.
047600*----------------------------------------------------------------*
047700     PERFORM 0405-COMPUTE-TARGET-DATE
047800        THRU 0405-COMPUTE-TARGET-DATE-EX.
047900     MOVE ALL "N" TO WS-DATE-FLAGS.
048000     IF WS-MASTER-COUNT > ZERO
048100        PERFORM 0420-BUILD-DATE-FLAGS
048200           THRU 0420-BUILD-DATE-FLAGS-EX
048300           VARYING MST-IDX FROM 1 BY 1
048400           UNTIL MST-IDX > WS-MASTER-COUNT.
048500     PERFORM 0430-INSERT-MISSING-TEMPLATES
048600        THRU 0430-INSERT-MISSING-TEMPLATES-EX
048700        VARYING TPL-IDX FROM 1 BY 1 UNTIL TPL-IDX > 380.
048800 0400-ENSURE-TRAINS-FOR-DATE-EX.
048900     EXIT.
049000*
049100*----------------------------------------------------------------*
049200 0405-COMPUTE-TARGET-DATE.
049300*----------------------------------------------------------------*
049400     MOVE WS-TODAY-CCYY TO WS-CALC-CCYY.
049500     MOVE WS-TODAY-MM   TO WS-CALC-MM.
049600     MOVE WS-TODAY-DD   TO WS-CALC-DD.
049700     IF WS-DAY-OFFSET > ZERO
049800        PERFORM 0900-ADD-ONE-DAY THRU 0900-ADD-ONE-DAY-EX
049900           WS-DAY-OFFSET TIMES.
050000     MOVE WS-CALC-CCYY TO WS-TARGET-CCYY.
050100     MOVE WS-CALC-MM   TO WS-TARGET-MM.
050200     MOVE WS-CALC-DD   TO WS-TARGET-DD.
050300 0405-COMPUTE-TARGET-DATE-EX.
050400     EXIT.
050500*
050600*----------------------------------------------------------------*
050700 0420-BUILD-DATE-FLAGS.
050800*----------------------------------------------------------------*
050900     IF MST-DEP-DATE (MST-IDX) = WS-TARGET-DATE-N
051000        COMPUTE WS-FLAG-IDX = MST-TRAIN-NUMBER (MST-IDX)
051100                              - 13000 + 1
051200        IF WS-FLAG-IDX > ZERO AND WS-FLAG-IDX < 381
051300           SET DATE-FLAG-ON (WS-FLAG-IDX) TO TRUE.
051400 0420-BUILD-DATE-FLAGS-EX.
051500     EXIT.
051600*
051700*----------------------------------------------------------------*
051800 0430-INSERT-MISSING-TEMPLATES.
051900*RH1  SKIP IF THE NUMBER IS ALREADY TAKEN ANYWHERE, OR ALREADY
052000*RH1  ON THIS DATE -- OTHERWISE INSERT AND MARK BOTH FLAGS SO
052100*RH1  LATER TEMPLATES IN THIS SAME PASS SEE IT AS TAKEN.
052200*----------------------------------------------------------------*
052300     IF NOT EXISTING-FLAG-ON (TPL-IDX)
052400              AND NOT DATE-FLAG-ON (TPL-IDX)
052500        PERFORM 0440-INSERT-TEMPLATE-RUN
052600           THRU 0440-INSERT-TEMPLATE-RUN-EX.
052700 0430-INSERT-MISSING-TEMPLATES-EX.
052800     EXIT.
052900*
053000*----------------------------------------------------------------*
053100 0440-INSERT-TEMPLATE-RUN.
053200*----------------------------------------------------------------*
053300     ADD 1 TO WS-MASTER-COUNT.
053400     SET MST-IDX TO WS-MASTER-COUNT.
053500     PERFORM 0940-BUILD-TRAIN-ID THRU 0940-BUILD-TRAIN-ID-EX.
053600     MOVE TPL-TRAIN-NUMBER (TPL-IDX)
053700                            TO MST-TRAIN-NUMBER (MST-IDX).
053800     MOVE TPL-SOURCE (TPL-IDX)      TO MST-SOURCE      (MST-IDX).
053900     MOVE TPL-DESTINATION (TPL-IDX)
054000                            TO MST-DESTINATION (MST-IDX).
054100     MOVE TPL-DEP-TIME (TPL-IDX)    TO MST-DEP-TIME    (MST-IDX).
054200     MOVE TPL-ARR-TIME (TPL-IDX)    TO MST-ARR-TIME    (MST-IDX).
054300     MOVE TPL-SEATS (TPL-IDX)       TO MST-SEATS       (MST-IDX).
054400     MOVE WS-TARGET-DATE-N          TO MST-DEP-DATE    (MST-IDX).
054500     SET EXISTING-FLAG-ON (TPL-IDX) TO TRUE.
054600     SET DATE-FLAG-ON     (TPL-IDX) TO TRUE.
054700     ADD 1 TO WS-INSERT-COUNT.
054800 0440-INSERT-TEMPLATE-RUN-EX.
054900     EXIT.
055000*
055100*----------------------------------------------------------------*
055200 0500-WRITE-NEW-MASTER.
055300*----------------------------------------------------------------*
055400     OPEN OUTPUT TRNMSTO.
055500     IF WS-MASTER-COUNT > ZERO
055600        PERFORM 0510-WRITE-ONE-ROW THRU 0510-WRITE-ONE-ROW-EX
055700           VARYING MST-IDX FROM 1 BY 1
055800           UNTIL MST-IDX > WS-MASTER-COUNT.
055900     CLOSE TRNMSTO.
056000 0500-WRITE-NEW-MASTER-EX.
056100     EXIT.
056200*
056300*----------------------------------------------------------------*
056400 0510-WRITE-ONE-ROW.
056500*----------------------------------------------------------------*
056600     MOVE MST-TRAIN-ID     (MST-IDX) TO TRN-TRAIN-ID
056700                                          OF TRN-MASTER-REC-O.
056800     MOVE MST-TRAIN-NUMBER (MST-IDX) TO TRN-TRAIN-NUMBER
056900                                          OF TRN-MASTER-REC-O.
057000     MOVE MST-SOURCE       (MST-IDX) TO TRN-SOURCE
057100                                          OF TRN-MASTER-REC-O.
057200     MOVE MST-DESTINATION  (MST-IDX) TO TRN-DESTINATION
057300                                          OF TRN-MASTER-REC-O.
057400     MOVE MST-DEP-DATE     (MST-IDX) TO TRN-DEP-DATE
057500                                          OF TRN-MASTER-REC-O.
057600     MOVE MST-DEP-TIME     (MST-IDX) TO TRN-DEP-TIME
057700                                          OF TRN-MASTER-REC-O.
057800     MOVE MST-ARR-TIME     (MST-IDX) TO TRN-ARR-TIME
057900                                          OF TRN-MASTER-REC-O.
058000     MOVE MST-SEATS        (MST-IDX) TO TRN-SEATS
058100                                          OF TRN-MASTER-REC-O.
058200     WRITE TRN-MASTER-REC-O.
058300     IF TRNO-SUCCESSFUL
058400        ADD 1 TO WS-WRITE-COUNT
058500     ELSE
058600        DISPLAY "TRNROLL-NEW - WRITE ERROR ON TRNMSTO"
058700        DISPLAY "FILE STATUS IS " TRNO-FILE-STATUS.
058800 0510-WRITE-ONE-ROW-EX.
058900     EXIT.
059000*
059100*----------------------------------------------------------------*
059200 0600-CLOSE-AND-REPORT.
059300*RH1  NO PRINTED REPORT -- JUST THE JOB-LOG COUNTS.
059400*----------------------------------------------------------------*
059500     DISPLAY "TRNROLL-NEW - RUNS READ    " WS-READ-COUNT.
059600     DISPLAY "TRNROLL-NEW - RUNS PURGED  " WS-PURGE-COUNT.
059700     DISPLAY "TRNROLL-NEW - RUNS INSERTED" WS-INSERT-COUNT.
059800     DISPLAY "TRNROLL-NEW - RUNS WRITTEN " WS-WRITE-COUNT.
059900 0600-CLOSE-AND-REPORT-EX.
060000     EXIT.
060100*
060200*----------------------------------------------------------------*
060300 0900-ADD-ONE-DAY.
060400*RH1  ADVANCES WS-CALC-DATE ONE CALENDAR DAY, ROLLING MONTH AND
060500*RH1  YEAR AS NEEDED.  CALLED N TIMES TO ADD N DAYS.
060600*----------------------------------------------------------------*
060700     ADD 1 TO WS-CALC-DD.
060800     PERFORM 0910-DETERMINE-MONTH-LIMIT
060900        THRU 0910-DETERMINE-MONTH-LIMIT-EX.
061000     IF WS-CALC-DD > WS-MONTH-LIMIT
061100        MOVE 1 TO WS-CALC-DD
061200        ADD 1 TO WS-CALC-MM
061300        IF WS-CALC-MM > 12
061400           MOVE 1 TO WS-CALC-MM
061500           ADD 1 TO WS-CALC-CCYY.
061600 0900-ADD-ONE-DAY-EX.
061700     EXIT.
061800*
061900*----------------------------------------------------------------*
062000 0910-DETERMINE-MONTH-LIMIT.
062100*----------------------------------------------------------------*
062200     MOVE WS-DIM (WS-CALC-MM) TO WS-MONTH-LIMIT.
062300     IF WS-CALC-MM = 2
062400        PERFORM 0920-CHECK-LEAP-YEAR THRU 0920-CHECK-LEAP-YEAR-EX
062500        IF LEAP-YEAR-ON
062600           MOVE 29 TO WS-MONTH-LIMIT.
062700 0910-DETERMINE-MONTH-LIMIT-EX.
062800     EXIT.
062900*
063000*----------------------------------------------------------------*
063100 0920-CHECK-LEAP-YEAR.
063200*RH1  STANDARD 4/100/400 LEAP YEAR TEST.
063300*----------------------------------------------------------------*
063400     SET LEAP-YEAR-OFF TO TRUE.
063500     DIVIDE WS-CALC-CCYY BY 4 GIVING WS-DIV-RESULT
063600        REMAINDER WS-DIV-REM.
063700     IF WS-DIV-REM = ZERO
063800        DIVIDE WS-CALC-CCYY BY 100 GIVING WS-DIV-RESULT
063900           REMAINDER WS-DIV-REM
064000        IF WS-DIV-REM NOT = ZERO
064100           SET LEAP-YEAR-ON TO TRUE
064200        ELSE
064300           DIVIDE WS-CALC-CCYY BY 400 GIVING WS-DIV-RESULT
064400              REMAINDER WS-DIV-REM
064500           IF WS-DIV-REM = ZERO
064600              SET LEAP-YEAR-ON TO TRUE.
064700 0920-CHECK-LEAP-YEAR-EX.
064800     EXIT.
064900*
065000*----------------------------------------------------------------*
065100 0940-BUILD-TRAIN-ID.
065200*RH1  THIS SHOP HAS NO GUID LIBRARY -- A UNIQUE 36-BYTE ID IS
065300*RH1  BUILT FROM TODAY'S DATE, THE JOB START TIME, AND A
065400*RH1  RUNNING SEQUENCE NUMBER.
065500*----------------------------------------------------------------*
065600     ADD 1 TO WS-TRAIN-SEQ.
065700     MOVE SPACES TO WS-BUILD-TRAIN-ID.
065800     STRING "TRN-" DELIMITED BY SIZE
065900            WS-TODAY-DATE-N DELIMITED BY SIZE
066000            WS-RUN-TIME DELIMITED BY SIZE
066100            WS-TRAIN-SEQ DELIMITED BY SIZE
066200            INTO WS-BUILD-TRAIN-ID.
066300     MOVE WS-BUILD-TRAIN-ID TO MST-TRAIN-ID (MST-IDX).
066400 0940-BUILD-TRAIN-ID-EX.
066500     EXIT.
066600*
066700*----------------------------------------------------------------*
066800 0950-SUBTRACT-ONE-DAY.
066900*RH1  MOVES WS-CALC-DATE BACK ONE CALENDAR DAY.
067000*----------------------------------------------------------------*
067100     SUBTRACT 1 FROM WS-CALC-DD.
067200     IF WS-CALC-DD < 1
067300        SUBTRACT 1 FROM WS-CALC-MM
067400        IF WS-CALC-MM < 1
067500           MOVE 12 TO WS-CALC-MM
067600           SUBTRACT 1 FROM WS-CALC-CCYY
067700        END-IF
067800        PERFORM 0910-DETERMINE-MONTH-LIMIT
067900           THRU 0910-DETERMINE-MONTH-LIMIT-EX
068000        MOVE WS-MONTH-LIMIT TO WS-CALC-DD.
068100 0950-SUBTRACT-ONE-DAY-EX.
068200     EXIT.
068300*
068400 END-PROGRAM-TRNROLL-NEW.
