000100*****************************************************************
000200* TRNISEL  - SELECT CLAUSE FOR THE TRAIN MASTER OPENED INPUT.
000300*            SHARED BY TRNROLL-NEW AND TRNAUTO-NEW SO BOTH JOB
000400*            STEPS AGREE ON THE ASSIGNMENT AND STATUS FIELD NAME.
000500*-----------------------------------------------------------------
000600*   MODIFIED: 03/12/1987   R. HALVERSEN     ORIGINAL VERSION.
000700*****************************************************************
000800     SELECT TRNMSTI  ASSIGN TO TRNMSTI
000900            ORGANIZATION IS SEQUENTIAL
001000            ACCESS MODE   IS SEQUENTIAL
001100            FILE STATUS   IS TRNI-FILE-STATUS.
