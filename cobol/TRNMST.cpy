000100*****************************************************************
000200* TRNMST   - TRAIN TIMETABLE MASTER RECORD.
000300*            ONE OCCURRENCE PER SCHEDULED TRAIN RUN.  BUSINESS
000400*            KEY IS TRN-TRAIN-NUMBER + TRN-DEP-DATE (NOT A
000500*            PHYSICAL FILE KEY -- TRNMSTI/TRNMSTO ARE PLAIN
000600*            SEQUENTIAL, SO "EXISTS" CHECKS ARE MADE AGAINST THE
000700*            IN-CORE TABLE IN TRNTBL, NOT AGAINST THE FILE.
000800*-----------------------------------------------------------------
000900*   MODIFIED: 03/12/1987   R. HALVERSEN     ORIGINAL LAYOUT.
001000*   MODIFIED: 11/18/1998   S. PATEL         RH-Y2K1 - WIDENED
001100*             TRN-DEP-DATE FROM 6-BYTE YYMMDD TO 8-BYTE CCYYMMDD
001200*             SO THE CENTURY IS STORED, NOT WINDOWED, ON DISK.
001300*   MODIFIED: 06/02/2004   D. FENN          ADDED TRN-ARR-TIME-R
001400*             AND TRN-DEP-TIME-R REDEFINES SO THE HH/MI PIECES
001500*             ARE ON THE RECORD FOR ANY JOB THAT NEEDS THEM FOR
001600*             DISPLAY OR EDIT-MASK WORK.  NEITHER TRNROLL-NEW
001700*             NOR TRNAUTO-NEW BREAKS THEM OUT ITSELF -- BOTH
001800*             JOBS ONLY MOVE TRN-DEP-TIME/TRN-ARR-TIME WHOLE,
001900*             AS PLAIN 5-BYTE HH:MI STRINGS.
002000*****************************************************************
002100 05  TRN-TRAIN-ID                PIC X(36).
002200 05  TRN-TRAIN-NUMBER            PIC 9(05).
002300 05  TRN-TRAIN-NUMBER-R  REDEFINES TRN-TRAIN-NUMBER
002400                                 PIC X(05).
002500 05  TRN-SOURCE                  PIC X(20).
002600 05  TRN-DESTINATION             PIC X(20).
002700*RH-Y2K1  WAS PIC 9(06) YYMMDD PRIOR TO THE 1998 REMEDIATION.
002800 05  TRN-DEP-DATE                PIC 9(08).                       RH-Y2K1
002900 05  TRN-DEP-DATE-R      REDEFINES TRN-DEP-DATE.                  RH-Y2K1
003000     10  TRN-DEP-DATE-CCYY       PIC 9(04).
003100     10  TRN-DEP-DATE-MM         PIC 9(02).
003200     10  TRN-DEP-DATE-DD         PIC 9(02).
003300 05  TRN-DEP-TIME                PIC X(05).
003400 05  TRN-DEP-TIME-R      REDEFINES TRN-DEP-TIME.                  DF1
003500     10  TRN-DEP-TIME-HH         PIC XX.
003600     10  TRN-DEP-TIME-COLON      PIC X.
003700     10  TRN-DEP-TIME-MI         PIC XX.
003800 05  TRN-ARR-TIME                PIC X(05).
003900 05  TRN-ARR-TIME-R      REDEFINES TRN-ARR-TIME.                  DF1
004000     10  TRN-ARR-TIME-HH         PIC XX.
004100     10  TRN-ARR-TIME-COLON      PIC X.
004200     10  TRN-ARR-TIME-MI         PIC XX.
004300 05  TRN-SEATS                   PIC 9(04).
004400 05  FILLER                      PIC X(05)   VALUE SPACES.
