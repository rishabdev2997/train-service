000100*****************************************************************
000200* TRNTBL   - IN-CORE TRAIN MASTER WORK TABLE AND FILE-STATUS
000300*            FIELDS SHARED BY TRNROLL-NEW AND TRNAUTO-NEW.
000400*
000500*            THE MASTER IS READ ENTIRELY INTO WS-MASTER-ENTRY
000600*            BEFORE EITHER PROGRAM DOES ANY PROCESSING, SINCE
000700*            TRNMSTI/TRNMSTO ARE PLAIN SEQUENTIAL FILES WITH NO
000800*            KEYED ACCESS -- EVERY "DOES IT EXIST" CHECK IN THE
000900*            SPEC IS A TABLE SCAN, NOT A FILE READ BY KEY.  THE
001000*            TABLE IS SIZED FOR THE WORST CASE THE BUSINESS
001100*            RULES ALLOW: 380 CITY-PAIR TRAIN NUMBERS, EACH OF
001200*            WHICH THE DAILY ROLLOVER JOB CAN EVENTUALLY SPREAD
001300*            ACROSS ALL 30 DAYS OF THE ROLLING WINDOW.
001400*-----------------------------------------------------------------
001500*   MODIFIED: 03/12/1987   R. HALVERSEN     ORIGINAL VERSION.
001600*   MODIFIED: 02/09/1994   R. HALVERSEN     RH2 - RAISED TABLE
001700*             CEILING FROM 4000 TO 11400 AFTER THE OVERNIGHT
001800*             ROLLOVER JOB STARTED ABENDING WITH SUBSCRIPT-OUT-
001900*             OF-RANGE ON THE FULLY-POPULATED NETWORK.
002000*****************************************************************
002100 01  WS-FILE-STATUS-FIELDS.
002200     05  TRNI-FILE-STATUS        PIC XX.
002300         88  TRNI-SUCCESSFUL             VALUE "00".
002400         88  TRNI-AT-END                 VALUE "10".
002500     05  TRNO-FILE-STATUS        PIC XX.
002600         88  TRNO-SUCCESSFUL             VALUE "00".
002700
002800 01  WS-MASTER-TABLE.
002900     05  WS-MASTER-COUNT              PIC S9(08) COMP VALUE ZERO.
003000     05  WS-MASTER-ENTRY  OCCURS 1 TO 11400 TIMES                 RH2     
003100                          DEPENDING ON WS-MASTER-COUNT
003200                          INDEXED BY MST-IDX.
003300         10  MST-TRAIN-ID             PIC X(36).
003400         10  MST-TRAIN-NUMBER         PIC 9(05).
003500         10  MST-SOURCE               PIC X(20).
003600         10  MST-DESTINATION          PIC X(20).
003700         10  MST-DEP-DATE             PIC 9(08).
003800         10  MST-DEP-TIME             PIC X(05).
003900         10  MST-ARR-TIME             PIC X(05).
004000         10  MST-SEATS                PIC 9(04).
