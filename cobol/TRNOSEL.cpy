000100*****************************************************************
000200* TRNOSEL  - SELECT CLAUSE FOR THE TRAIN MASTER OPENED OUTPUT.
000300*            THE JOB STEP THAT FOLLOWS RENAMES TRNMSTO TO
000400*            TRNMSTI BEFORE THE NEXT RUN (SEE REMARKS IN
000500*            TRNROLL-NEW) -- THE SAME PING-PONG GENERATION
000600*            HANDLING THIS SHOP HAS USED FOR YEARS.
000700*-----------------------------------------------------------------
000800*   MODIFIED: 03/12/1987   R. HALVERSEN     ORIGINAL VERSION.
000900*****************************************************************
001000     SELECT TRNMSTO  ASSIGN TO TRNMSTO
001100            ORGANIZATION IS SEQUENTIAL
001200            ACCESS MODE   IS SEQUENTIAL
001300            FILE STATUS   IS TRNO-FILE-STATUS.
