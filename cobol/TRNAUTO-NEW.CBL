000100* Title..........: TRNAUTO-NEW - Daily Train Run Forward
000200*                  Duplication.
000300* Programmer.....: D. Fenn
000400* Date...........: 05/14/1990
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     TRNAUTO-NEW.
000700 AUTHOR.         D. FENN.
000800 INSTALLATION.   RAIL DATA CENTER - NORTHEAST DIVISION.
000900 DATE-WRITTEN.   05/14/1990.
001000 DATE-COMPILED.
001100 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
001200*REMARKS AND MODIFICATIONS.
001300**********************************************************
001400* REMARKS:
001500* INDEPENDENT NIGHTLY PASS THAT KEEPS AN ESTABLISHED RUN ON
001600* THE BOOKS FOR ITS FULL 30-DAY ROLLING WINDOW.  FOR EVERY
001700* ROW ALREADY ON THE MASTER, THIS JOB PUSHES A COPY OF THAT
001800* SAME TRAIN NUMBER FORWARD ONTO ANY OF THE NEXT 30 DAYS
001900* THAT DOES NOT ALREADY CARRY IT.  IT DOES NOT CONSULT THE
002000* CITY-PAIR TEMPLATE LOGIC IN TRNROLL-NEW -- IT ONLY COPIES
002100* WHAT IS ALREADY THERE.
002200*
002300**********************************************************
002400*  MODIFICATION HISTORY:
002500*
002600*   MODIFIED: 05/14/1990
002700*   PROGRAMMER: D. Fenn
002800*   MODIFICATION: DF1. Initial version.  One pass over the
002900*                 original rows on the master, 30 candidate
003000*                 dates checked forward for each.
003100*
003200*   MODIFIED: 11/20/1998
003300*   PROGRAMMER: S. Patel
003400*   MODIFICATION: SP1. YEAR 2000 REMEDIATION.  Duplicate-date
003500*                 compare now works against the widened 8-byte
003600*                 CCYYMMDD key on TRNMST -- previously a 6-byte
003700*                 YYMMDD compare, which would have started
003800*                 matching the wrong century in short order.
003900*
004000*   MODIFIED: 04/03/2006
004100*   PROGRAMMER: D. Fenn
004200*   MODIFICATION: DF2. Job was re-checking rows it had just
004300*                 appended this same run as if they were
004400*                 original source rows, doubling up on some
004500*                 numbers.  Outer loop now stops at the row
004600*                 count captured before any inserts.
004700*
004800*   MODIFIED: 03/11/2009
004900*   PROGRAMMER: D. Fenn
005000*   MODIFICATION: DF3. The 30-day lookahead was anchored on each
005100*                 source row's OWN departure date, so a run already
005200*                 sitting on the master at TODAY+20 was pushed out
005300*                 to TODAY+21 THRU TODAY+50 instead of the fixed
005400*                 TODAY+1 THRU TODAY+30 window every other nightly
005500*                 job assumes.  TODAY is now computed and windowed
005600*                 the same way TRNROLL-NEW computes it, and every
005700*                 source row's 30 candidate dates are built forward
005800*                 from that one fixed TODAY, not from the row's own
005900*                 MST-DEP-DATE.
006000*
006100*   MODIFIED:
006200*   PROGRAMMER:
006300*   MODIFICATION:
006400*
006500**********************************************************
006600 EJECT
006700**********************
006800 ENVIRONMENT DIVISION.
006900**********************
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER.  TI-990.
007200 OBJECT-COMPUTER.  TI-990.
007300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
007400                   UPSI-1 IS TRNAUTO-TEST-SWITCH.
007500*DF1  UPSI-1 IS RESERVED FOR A FUTURE TEST-MODE BYPASS OF THE
007600*DF1  WRITE-NEW-MASTER STEP -- NOT USED AT THIS TIME.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900 COPY TRNISEL.
008000 COPY TRNOSEL.
008100*
008200 DATA DIVISION.
008300***************
008400 FILE SECTION.
008500**************
008600 FD  TRNMSTI
008700     LABEL RECORDS ARE STANDARD
008800     RECORDING MODE IS F
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS TRN-MASTER-REC-I.
009100 01  TRN-MASTER-REC-I.
009200     COPY TRNMST.
009300*
009400 FD  TRNMSTO
009500     LABEL RECORDS ARE STANDARD
009600     RECORDING MODE IS F
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS TRN-MASTER-REC-O.
009900 01  TRN-MASTER-REC-O.
010000     COPY TRNMST.
010100*
010200 WORKING-STORAGE SECTION.
010300*************************
010400 01  WS-COMMON-WORK-AREA.
010500     COPY TRNTBL.
010600*
010700* ------------------- DAY-ARITHMETIC WORK AREAS ------------------
010800*DF1  THIS PROGRAM CARRIES ITS OWN COPY OF THE DAY-ADD ROUTINE --
010900*DF1  THERE IS NO CALLABLE SUBROUTINE LIBRARY ON THIS SYSTEM.
011000 01  WS-DIM-CONSTANTS.
011100     05  FILLER              PIC 9(02) VALUE 31.
011200     05  FILLER              PIC 9(02) VALUE 28.
011300     05  FILLER              PIC 9(02) VALUE 31.
011400     05  FILLER              PIC 9(02) VALUE 30.
011500     05  FILLER              PIC 9(02) VALUE 31.
011600     05  FILLER              PIC 9(02) VALUE 30.
011700     05  FILLER              PIC 9(02) VALUE 31.
011800     05  FILLER              PIC 9(02) VALUE 31.
011900     05  FILLER              PIC 9(02) VALUE 30.
012000     05  FILLER              PIC 9(02) VALUE 31.
012100     05  FILLER              PIC 9(02) VALUE 30.
012200     05  FILLER              PIC 9(02) VALUE 31.
012300 01  WS-DIM-TABLE REDEFINES WS-DIM-CONSTANTS.
012400     05  WS-DIM              OCCURS 12 TIMES PIC 9(02).
012500*
012600 01  WS-CALC-DATE.
012700     05  WS-CALC-CCYY        PIC 9(04).
012800     05  WS-CALC-MM          PIC 9(02).
012900     05  WS-CALC-DD          PIC 9(02).
013000 01  WS-CALC-DATE-N REDEFINES WS-CALC-DATE PIC 9(08).
013100*
013200 01  WS-LEAP-SWITCH          PIC X     VALUE "N".
013300     88  LEAP-YEAR-ON                  VALUE "Y".
013400     88  LEAP-YEAR-OFF                 VALUE "N".
013500*
013600 01  WS-DATE-TAKEN-SWITCH    PIC X     VALUE "N".
013700     88  WS-DATE-TAKEN                 VALUE "Y".
013800     88  WS-DATE-NOT-TAKEN              VALUE "N".
013900*
014000* --------- DF3 -- TODAY, WINDOWED THE SAME WAY TRNROLL-NEW DOES --
014100*DF3  THE 30-DAY LOOKAHEAD IS ANCHORED ON THIS FIXED TODAY VALUE, DF3
014200*DF3  NOT ON WHATEVER DATE A GIVEN SOURCE ROW HAPPENS TO CARRY.   DF3
014300 01  WS-RUN-DATE              PIC 9(06).                          DF3
014400 01  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE.                        DF3
014500     05  WS-TODAY-RAW-YY      PIC 9(02).                          DF3
014600     05  WS-TODAY-RAW-MM      PIC 9(02).                          DF3
014700     05  WS-TODAY-RAW-DD      PIC 9(02).                          DF3
014800 01  WS-CENTURY               PIC 9(02) VALUE ZERO.               DF3
014900 01  WS-TODAY-DATE.                                               DF3
015000     05  WS-TODAY-CCYY       PIC 9(04).                           DF3
015100     05  WS-TODAY-MM         PIC 9(02).                           DF3
015200     05  WS-TODAY-DD         PIC 9(02).                           DF3
015300 01  WS-TODAY-DATE-N REDEFINES WS-TODAY-DATE PIC 9(08).           DF3
015400 01  WS-BUILD-TRAIN-ID        PIC X(36).
015500*
015600* ------------------------ STANDALONE COUNTERS -------------------
015700 77  WS-READ-COUNT           PIC S9(05) COMP VALUE ZERO.
015800 77  WS-DUP-COUNT            PIC S9(05) COMP VALUE ZERO.
015900 77  WS-WRITE-COUNT          PIC S9(05) COMP VALUE ZERO.
016000 77  WS-ORIGINAL-COUNT       PIC S9(08) COMP VALUE ZERO.
016100 77  WS-SRC-IDX              PIC S9(08) COMP VALUE ZERO.
016200 77  WS-DAY-OFFSET           PIC S9(04) COMP VALUE ZERO.
016300 77  WS-TRAIN-SEQ            PIC S9(08) COMP VALUE ZERO.
016400 77  WS-RUN-TIME             PIC 9(08)       VALUE ZERO.
016500 77  WS-MONTH-LIMIT          PIC 9(02)  COMP VALUE ZERO.
016600 77  WS-DIV-RESULT           PIC S9(08) COMP VALUE ZERO.
016700 77  WS-DIV-REM              PIC S9(04) COMP VALUE ZERO.
016800*
016900 EJECT
017000***************************
017100 PROCEDURE DIVISION.
017200***************************
017300*----------------------------------------------------------------*
017400*DF1  MAIN LINE.  LOAD THE MASTER, PIN DOWN HOW MANY ROWS WERE
017500*DF1  ORIGINALLY ON IT, THEN WALK ONLY THOSE ROWS PUSHING
017600*DF1  COPIES FORWARD ONTO WHICHEVER OF THE NEXT 30 DAYS ARE
017700*DF1  STILL MISSING THAT TRAIN NUMBER.
017800*----------------------------------------------------------------*
017900 0100-MAIN-CONTROL.
018000     ACCEPT WS-RUN-DATE FROM DATE.
018100     ACCEPT WS-RUN-TIME FROM TIME.
018200     PERFORM 0180-COMPUTE-TODAY  THRU 0180-COMPUTE-TODAY-EX.      DF3
018300     PERFORM 0150-OPEN-FILES     THRU 0150-OPEN-FILES-EX.
018400     PERFORM 0160-LOAD-MASTER-TABLE
018500        THRU 0160-LOAD-MASTER-TABLE-EX
018600        UNTIL TRNI-AT-END.
018700     PERFORM 0170-CLOSE-INPUT    THRU 0170-CLOSE-INPUT-EX.
018800*DF2  THE OUTER LOOP BELOW STOPS AT WS-ORIGINAL-COUNT, CAPTURED
018900*DF2  BEFORE ANY DUPLICATE ROWS ARE APPENDED THIS RUN.
019000     MOVE WS-MASTER-COUNT TO WS-ORIGINAL-COUNT.
019100     IF WS-ORIGINAL-COUNT > ZERO
019200        PERFORM 0300-DUPLICATE-FORWARD
019300           THRU 0300-DUPLICATE-FORWARD-EX
019400           VARYING WS-SRC-IDX FROM 1 BY 1
019500           UNTIL WS-SRC-IDX > WS-ORIGINAL-COUNT.
019600     PERFORM 0500-WRITE-NEW-MASTER
019700        THRU 0500-WRITE-NEW-MASTER-EX.
019800     PERFORM 0600-CLOSE-AND-REPORT
019900        THRU 0600-CLOSE-AND-REPORT-EX.
020000     STOP RUN.
020100*
020200*----------------------------------------------------------------*
020300 0150-OPEN-FILES.
020400*----------------------------------------------------------------*
020500     OPEN INPUT TRNMSTI.
020600     IF NOT TRNI-SUCCESSFUL
020700        DISPLAY "TRNAUTO-NEW - OPEN ERROR ON TRNMSTI"
020800        DISPLAY "FILE STATUS IS " TRNI-FILE-STATUS
020900        STOP RUN.
021000 0150-OPEN-FILES-EX.
021100     EXIT.
021200*
021300*----------------------------------------------------------------*
021400 0160-LOAD-MASTER-TABLE.
021500*----------------------------------------------------------------*
021600     READ TRNMSTI
021700         AT END
021800            SET TRNI-AT-END TO TRUE
021900            GO TO 0160-LOAD-MASTER-TABLE-EX.
022000     ADD 1 TO WS-MASTER-COUNT.
022100     ADD 1 TO WS-READ-COUNT.
022200     MOVE TRN-TRAIN-ID   OF TRN-MASTER-REC-I
022300                       TO MST-TRAIN-ID   (WS-MASTER-COUNT).
022400     MOVE TRN-TRAIN-NUMBER OF TRN-MASTER-REC-I
022500                       TO MST-TRAIN-NUMBER (WS-MASTER-COUNT).
022600     MOVE TRN-SOURCE OF TRN-MASTER-REC-I
022700                       TO MST-SOURCE (WS-MASTER-COUNT).
022800     MOVE TRN-DESTINATION OF TRN-MASTER-REC-I
022900                       TO MST-DESTINATION (WS-MASTER-COUNT).
023000     MOVE TRN-DEP-DATE OF TRN-MASTER-REC-I
023100                       TO MST-DEP-DATE (WS-MASTER-COUNT).
023200     MOVE TRN-DEP-TIME OF TRN-MASTER-REC-I
023300                       TO MST-DEP-TIME (WS-MASTER-COUNT).
023400     MOVE TRN-ARR-TIME OF TRN-MASTER-REC-I
023500                       TO MST-ARR-TIME (WS-MASTER-COUNT).
023600     MOVE TRN-SEATS OF TRN-MASTER-REC-I
023700                       TO MST-SEATS (WS-MASTER-COUNT).
023800 0160-LOAD-MASTER-TABLE-EX.
023900     EXIT.
024000*
024100*----------------------------------------------------------------*
024200 0170-CLOSE-INPUT.
024300*----------------------------------------------------------------*
024400     CLOSE TRNMSTI.
024500 0170-CLOSE-INPUT-EX.
024600     EXIT.
024700*
024800*----------------------------------------------------------------*
024900 0180-COMPUTE-TODAY.                                              DF3
025000*----------------------------------------------------------------*
025100     PERFORM 0185-WINDOW-CENTURY THRU 0185-WINDOW-CENTURY-EX.     DF3
025200 0180-COMPUTE-TODAY-EX.                                           DF3
025300     EXIT.                                                        DF3
025400*
025500*----------------------------------------------------------------*
025600 0185-WINDOW-CENTURY.                                             DF3
025700*DF3  SAME CENTURY-WINDOW RULE TRNROLL-NEW USES -- ACCEPT FROM    DF3
025800*DF3  DATE ONLY RETURNS A 2-DIGIT YEAR ON THIS COMPILER.          DF3
025900*----------------------------------------------------------------*
026000     IF WS-TODAY-RAW-YY < 80                                      DF3
026100        MOVE 20 TO WS-CENTURY                                     DF3
026200     ELSE                                                         DF3
026300        MOVE 19 TO WS-CENTURY.                                    DF3
026400     COMPUTE WS-TODAY-CCYY = (WS-CENTURY * 100) + WS-TODAY-RAW-YY.
026500     MOVE WS-TODAY-RAW-MM TO WS-TODAY-MM.                         DF3
026600     MOVE WS-TODAY-RAW-DD TO WS-TODAY-DD.                         DF3
026700 0185-WINDOW-CENTURY-EX.                                          DF3
026800     EXIT.                                                        DF3
026900*
027000*----------------------------------------------------------------*
027100 0300-DUPLICATE-FORWARD.                                          DF3
027200*DF3  WALKS 30 DAYS FORWARD FROM THE FIXED TODAY VALUE, NOT FROM  DF3
027300*DF3  THIS SOURCE ROW'S OWN DEPARTURE DATE -- SEE DF3 ABOVE.      DF3
027400*----------------------------------------------------------------*
027500     MOVE WS-TODAY-DATE-N TO WS-CALC-DATE-N.                      DF3
027600     PERFORM 0310-DUPLICATE-FORWARD-DAY
027700        THRU 0310-DUPLICATE-FORWARD-DAY-EX
027800        VARYING WS-DAY-OFFSET FROM 1 BY 1
027900        UNTIL WS-DAY-OFFSET > 30.
028000 0300-DUPLICATE-FORWARD-EX.
028100     EXIT.
028200*
028300*----------------------------------------------------------------*
028400 0310-DUPLICATE-FORWARD-DAY.
028500*----------------------------------------------------------------*
028600     PERFORM 0900-ADD-ONE-DAY THRU 0900-ADD-ONE-DAY-EX.
028700     PERFORM 0320-CHECK-DATE-TAKEN THRU 0320-CHECK-DATE-TAKEN-EX.
028800     IF WS-DATE-NOT-TAKEN
028900        PERFORM 0330-DUPLICATE-RUN-FORWARD
029000           THRU 0330-DUPLICATE-RUN-FORWARD-EX.
029100 0310-DUPLICATE-FORWARD-DAY-EX.
029200     EXIT.
029300*
029400*----------------------------------------------------------------*
029500*SP1  COMPARE IS AGAINST THE FULL 8-BYTE CCYYMMDD KEY ON THE
029600*SP1  MASTER, INCLUDING ANY ROWS APPENDED EARLIER THIS SAME RUN.
029700 0320-CHECK-DATE-TAKEN.
029800*----------------------------------------------------------------*
029900     SET WS-DATE-NOT-TAKEN TO TRUE.
030000     PERFORM 0325-SCAN-FOR-DATE THRU 0325-SCAN-FOR-DATE-EX
030100        VARYING MST-IDX FROM 1 BY 1
030200        UNTIL MST-IDX > WS-MASTER-COUNT OR WS-DATE-TAKEN.
030300 0320-CHECK-DATE-TAKEN-EX.
030400     EXIT.
030500*
030600*----------------------------------------------------------------*
030700 0325-SCAN-FOR-DATE.
030800*----------------------------------------------------------------*
030900     IF MST-TRAIN-NUMBER (MST-IDX) = MST-TRAIN-NUMBER (WS-SRC-IDX)
031000              AND MST-DEP-DATE (MST-IDX) = WS-CALC-DATE-N
031100        SET WS-DATE-TAKEN TO TRUE.
031200 0325-SCAN-FOR-DATE-EX.
031300     EXIT.
031400*
031500*----------------------------------------------------------------*
031600 0330-DUPLICATE-RUN-FORWARD.
031700*DF1  APPENDS A COPY OF THE SOURCE ROW ONTO THE CANDIDATE DATE.
031800*DF1  EVERYTHING BUT THE DEPARTURE DATE AND THE TRAIN-ID CARRIES
031900*DF1  STRAIGHT ACROSS FROM THE ORIGINAL ROW.
032000*----------------------------------------------------------------*
032100     ADD 1 TO WS-MASTER-COUNT.
032200     SET MST-IDX TO WS-MASTER-COUNT.
032300     PERFORM 0940-BUILD-TRAIN-ID THRU 0940-BUILD-TRAIN-ID-EX.
032400     MOVE MST-TRAIN-NUMBER (WS-SRC-IDX)
032500                          TO MST-TRAIN-NUMBER (MST-IDX).
032600     MOVE MST-SOURCE (WS-SRC-IDX)   TO MST-SOURCE      (MST-IDX).
032700     MOVE MST-DESTINATION (WS-SRC-IDX)
032800                          TO MST-DESTINATION (MST-IDX).
032900     MOVE MST-DEP-TIME (WS-SRC-IDX) TO MST-DEP-TIME    (MST-IDX).
033000     MOVE MST-ARR-TIME (WS-SRC-IDX) TO MST-ARR-TIME    (MST-IDX).
033100     MOVE MST-SEATS (WS-SRC-IDX)    TO MST-SEATS       (MST-IDX).
033200     MOVE WS-CALC-DATE-N            TO MST-DEP-DATE    (MST-IDX).
033300     ADD 1 TO WS-DUP-COUNT.
033400 0330-DUPLICATE-RUN-FORWARD-EX.
033500     EXIT.
033600*
033700*----------------------------------------------------------------*
033800 0500-WRITE-NEW-MASTER.
033900*----------------------------------------------------------------*
034000     OPEN OUTPUT TRNMSTO.
034100     IF WS-MASTER-COUNT > ZERO
034200        PERFORM 0510-WRITE-ONE-ROW THRU 0510-WRITE-ONE-ROW-EX
034300           VARYING MST-IDX FROM 1 BY 1
034400           UNTIL MST-IDX > WS-MASTER-COUNT.
034500     CLOSE TRNMSTO.
034600 0500-WRITE-NEW-MASTER-EX.
034700     EXIT.
034800*
034900*----------------------------------------------------------------*
035000 0510-WRITE-ONE-ROW.
035100*----------------------------------------------------------------*
035200     MOVE MST-TRAIN-ID     (MST-IDX) TO TRN-TRAIN-ID
035300                                          OF TRN-MASTER-REC-O.
035400     MOVE MST-TRAIN-NUMBER (MST-IDX) TO TRN-TRAIN-NUMBER
035500                                          OF TRN-MASTER-REC-O.
035600     MOVE MST-SOURCE       (MST-IDX) TO TRN-SOURCE
035700                                          OF TRN-MASTER-REC-O.
035800     MOVE MST-DESTINATION  (MST-IDX) TO TRN-DESTINATION
035900                                          OF TRN-MASTER-REC-O.
036000     MOVE MST-DEP-DATE     (MST-IDX) TO TRN-DEP-DATE
036100                                          OF TRN-MASTER-REC-O.
036200     MOVE MST-DEP-TIME     (MST-IDX) TO TRN-DEP-TIME
036300                                          OF TRN-MASTER-REC-O.
036400     MOVE MST-ARR-TIME     (MST-IDX) TO TRN-ARR-TIME
036500                                          OF TRN-MASTER-REC-O.
036600     MOVE MST-SEATS        (MST-IDX) TO TRN-SEATS
036700                                          OF TRN-MASTER-REC-O.
036800     WRITE TRN-MASTER-REC-O.
036900     IF TRNO-SUCCESSFUL
037000        ADD 1 TO WS-WRITE-COUNT
037100     ELSE
037200        DISPLAY "TRNAUTO-NEW - WRITE ERROR ON TRNMSTO"
037300        DISPLAY "FILE STATUS IS " TRNO-FILE-STATUS.
037400 0510-WRITE-ONE-ROW-EX.
037500     EXIT.
037600*
037700*----------------------------------------------------------------*
037800 0600-CLOSE-AND-REPORT.
037900*DF1  NO PRINTED REPORT -- JUST THE JOB-LOG COUNTS.
038000*----------------------------------------------------------------*
038100     DISPLAY "TRNAUTO-NEW - RUNS READ      " WS-READ-COUNT.
038200     DISPLAY "TRNAUTO-NEW - RUNS DUPLICATED " WS-DUP-COUNT.
038300     DISPLAY "TRNAUTO-NEW - RUNS WRITTEN    " WS-WRITE-COUNT.
038400 0600-CLOSE-AND-REPORT-EX.
038500     EXIT.
038600*
038700*----------------------------------------------------------------*
038800 0900-ADD-ONE-DAY.
038900*DF1  ADVANCES WS-CALC-DATE ONE CALENDAR DAY, ROLLING MONTH AND
039000*DF1  YEAR AS NEEDED.
039100*----------------------------------------------------------------*
039200     ADD 1 TO WS-CALC-DD.
039300     PERFORM 0910-DETERMINE-MONTH-LIMIT
039400        THRU 0910-DETERMINE-MONTH-LIMIT-EX.
039500     IF WS-CALC-DD > WS-MONTH-LIMIT
039600        MOVE 1 TO WS-CALC-DD
039700        ADD 1 TO WS-CALC-MM
039800        IF WS-CALC-MM > 12
039900           MOVE 1 TO WS-CALC-MM
040000           ADD 1 TO WS-CALC-CCYY.
040100 0900-ADD-ONE-DAY-EX.
040200     EXIT.
040300*
040400*----------------------------------------------------------------*
040500 0910-DETERMINE-MONTH-LIMIT.
040600*----------------------------------------------------------------*
040700     MOVE WS-DIM (WS-CALC-MM) TO WS-MONTH-LIMIT.
040800     IF WS-CALC-MM = 2
040900        PERFORM 0920-CHECK-LEAP-YEAR THRU 0920-CHECK-LEAP-YEAR-EX
041000        IF LEAP-YEAR-ON
041100           MOVE 29 TO WS-MONTH-LIMIT.
041200 0910-DETERMINE-MONTH-LIMIT-EX.
041300     EXIT.
041400*
041500*----------------------------------------------------------------*
041600 0920-CHECK-LEAP-YEAR.
041700*DF1  STANDARD 4/100/400 LEAP YEAR TEST.
041800*----------------------------------------------------------------*
041900     SET LEAP-YEAR-OFF TO TRUE.
042000     DIVIDE WS-CALC-CCYY BY 4 GIVING WS-DIV-RESULT
042100        REMAINDER WS-DIV-REM.
042200     IF WS-DIV-REM = ZERO
042300        DIVIDE WS-CALC-CCYY BY 100 GIVING WS-DIV-RESULT
042400           REMAINDER WS-DIV-REM
042500        IF WS-DIV-REM NOT = ZERO
042600           SET LEAP-YEAR-ON TO TRUE
042700        ELSE
042800           DIVIDE WS-CALC-CCYY BY 400 GIVING WS-DIV-RESULT
042900              REMAINDER WS-DIV-REM
043000           IF WS-DIV-REM = ZERO
043100              SET LEAP-YEAR-ON TO TRUE.
043200 0920-CHECK-LEAP-YEAR-EX.
043300     EXIT.
043400*
043500*----------------------------------------------------------------*
043600 0940-BUILD-TRAIN-ID.
043700*DF1  UNIQUE 36-BYTE ID BUILT FROM TODAY'S DATE, THE JOB START
043800*DF1  TIME, AND A RUNNING SEQUENCE NUMBER -- SAME SCHEME
043900*DF1  TRNROLL-NEW USES, THIS SYSTEM HAS NO GUID LIBRARY.
044000*----------------------------------------------------------------*
044100     ADD 1 TO WS-TRAIN-SEQ.
044200     MOVE SPACES TO WS-BUILD-TRAIN-ID.
044300     STRING "TRN-" DELIMITED BY SIZE
044400            WS-RUN-DATE DELIMITED BY SIZE
044500            WS-RUN-TIME DELIMITED BY SIZE
044600            WS-TRAIN-SEQ DELIMITED BY SIZE
044700            INTO WS-BUILD-TRAIN-ID.
044800     MOVE WS-BUILD-TRAIN-ID TO MST-TRAIN-ID (MST-IDX).
044900 0940-BUILD-TRAIN-ID-EX.
045000     EXIT.
045100*
045200 END-PROGRAM-TRNAUTO-NEW.
